000100****************************************************************MB0010
000200*                                                               *MB0020
000300*   PROGRAM:  MTBATCH                                          *MB0030
000400*                                                               *MB0040
000500*   READS THE DAY'S INCOMING SCHEDULED-TRANSFER REQUESTS AND    *MB0050
000600*   FILES EACH ONE ON THE TRANSFER MASTER, ASSIGNING THE NEXT   *MB0070
000700*   TRANSACTION-ID IN SEQUENCE AND PRICING THE TRANSFER WITH    *MB0080
000800*   THE SERVICE FEE SCHEDULE.  THE OLD MASTER IS READ FORWARD   *MB0090
000900*   AND COPIED ONTO THE NEW MASTER UNCHANGED BEFORE THE NEW     *MB0100
001000*   TRANSFERS ARE APPENDED, SO THE NEW MASTER LOADS BACK IN AS  *MB0110
001100*   AN INDEXED FILE IN ASCENDING TRANSACTION-ID ORDER.          *MB0120
001200*                                                               *MB0130
001300*   A RUN REPORT LISTS EVERY TRANSFER FILED, ANY REQUEST        *MB0140
001400*   REJECTED FOR A MISSING REQUIRED FIELD, AND THE RUN'S        *MB0150
001500*   CONTROL TOTALS (COUNT, TOTAL AMOUNT, TOTAL FEES).           *MB0160
001600*                                                               *MB0170
001700****************************************************************MB0180
001800*                                                               *MB0190
001900*   CHANGE LOG                                                  *MB0200
002000*   ----------------------------------------------------------  *MB0210
002100*   1986-04-21  RJK  REQ 41402   ORIGINAL PROGRAM.               *MB0220
002200*   1988-11-02  RJK  REQ 46690   ADDED THE SHORT/MEDIUM-TERM     *MB0230
002300*                               FEE LOOKUP TO MTFEECLC; NO       *MB0240
002400*                               CHANGE HERE EXCEPT TO CALL IT.   *MB0250
002500*   1991-06-14  DWS  REQ 52215   REWORKED THE OLD-MASTER COPY    *MB0260
002600*                               PASS TO TRACK THE HIGHEST        *MB0270
002700*                               TRANSACTION-ID SEEN SO FAR       *MB0280
002800*                               RATHER THAN KEEPING A SEPARATE   *MB0290
002900*                               CONTROL RECORD.                  *MB0300
003000*   1994-02-09  DWS  REQ 55871   ADDED REQUIRED-FIELD EDITING    *MB0310
003100*                               ON THE INCOMING REQUEST -- WE    *MB0320
003200*                               WERE FILING BLANK ACCOUNTS.      *MB0330
003300*   1999-01-08  HQT  REQ 68821   Y2K REMEDIATION -- ACCEPT FROM  *MB0340
003400*                               DATE RETURNS A 2-DIGIT YEAR,     *MB0350
003500*                               SO THE RUN DATE IS NOW WINDOWED  *MB0360
003600*                               TO A FULL CENTURY BEFORE IT IS   *MB0370
003700*                               STAMPED ON ANY NEW MASTER        *MB0380
003800*                               RECORD (YY < 50 = 20XX, ELSE     *MB0390
003900*                               19XX) -- SAME RULE WRKSFINL      *MB0400
004000*                               USES FOR REDEMPTION DATES.       *MB0410
004100*   2005-08-30  HQT  REQ 85003   MOVED THE FEE-RATE TABLE OUT    *MB0420
004200*                               OF THIS PROGRAM AND INTO         *MB0430
004300*                               MTFEECLC SO THE RATES CAN BE     *MB0440
004400*                               MAINTAINED WITHOUT RECOMPILING   *MB0450
004500*                               THE BATCH DRIVER.                *MB0460
004600*   2013-07-02  LDM  REQ 91147   SPLIT THE DAY-DIFFERENCE         *MB0470
004700*                               ARITHMETIC OUT TO ITS OWN        *MB0480
004800*                               SUBPROGRAM, MTDATEDF, FOR REUSE  *MB0490
004900*                               BY THE NEW MTMAINT PROGRAM.      *MB0500
005000****************************************************************MB0510
005100                                                                 MB0520
005200 IDENTIFICATION DIVISION.                                        MB0530
005300 PROGRAM-ID.      MTBATCH.                                       MB0540
005400 AUTHOR.          R. J. KOWALSKI.                                MB0550
005500 INSTALLATION.    DATA PROCESSING CENTER.                        MB0560
005600 DATE-WRITTEN.    04/21/86.                                      MB0570
005700 DATE-COMPILED.                                                  MB0580
005800 SECURITY.        NON-CONFIDENTIAL.                              MB0590
005900                                                                 MB0600
006000 ENVIRONMENT DIVISION.                                           MB0610
006100 CONFIGURATION SECTION.                                          MB0620
006200 SOURCE-COMPUTER. IBM-390.                                       MB0630
006300 OBJECT-COMPUTER. IBM-390.                                       MB0640
006400 SPECIAL-NAMES.                                                  MB0650
006500     C01 IS TOP-OF-FORM.                                         MB0660
006600                                                                 MB0670
006700 INPUT-OUTPUT SECTION.                                           MB0680
006800 FILE-CONTROL.                                                   MB0690
006900                                                                 MB0700
007000     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TRANREQ           MB0710
007100            FILE STATUS  IS  WS-TRANREQ-STATUS.                  MB0720
007200                                                                 MB0730
007300     SELECT TRANSACTION-MASTER-FILE  ASSIGN TO TRANMAST          MB0740
007400            ACCESS IS SEQUENTIAL                                 MB0750
007500            FILE STATUS  IS  WS-TRANMAST-STATUS.                 MB0760
007600                                                                 MB0770
007700     SELECT TRANSACTION-MASTER-OUT   ASSIGN TO TRANMOUT          MB0780
007800            ORGANIZATION IS INDEXED                              MB0790
007900            ACCESS MODE  IS SEQUENTIAL                           MB0800
008000            RECORD KEY   IS MT-TRANSACTION-ID                    MB0810
008100            FILE STATUS  IS  WS-TRANMOUT-STATUS.                 MB0820
008200                                                                 MB0830
008300     SELECT RUN-REPORT-FILE          ASSIGN TO RUNRPT            MB0840
008400            FILE STATUS  IS  WS-REPORT-STATUS.                   MB0850
008500                                                                 MB0860
008600****************************************************************MB0870
008700 DATA DIVISION.                                                  MB0880
008800 FILE SECTION.                                                   MB0890
008900                                                                 MB0900
009000 FD  TRANSACTION-REQUEST-FILE                                    MB0910
009100     RECORDING MODE IS F.                                        MB0920
009200 COPY MTTRAREQ.                                                  MB0930
009300                                                                 MB0940
009400 FD  TRANSACTION-MASTER-FILE                                     MB0950
009500     RECORDING MODE IS F.                                        MB0960
009600 COPY MTTRMAS.                                                   MB0970
009700                                                                 MB0980
009800 FD  TRANSACTION-MASTER-OUT                                      MB0990
009900     RECORDING MODE IS F.                                        MB1000
010000 01  MT-MASTER-OUT-REC                  PIC X(72).               MB1010
010100                                                                 MB1020
010200 FD  RUN-REPORT-FILE                                             MB1030
010300     RECORDING MODE IS F.                                        MB1040
010400 01  RPT-REPORT-RECORD                  PIC X(132).              MB1050
010500                                                                 MB1060
010600****************************************************************MB1070
010700 WORKING-STORAGE SECTION.                                        MB1080
010800****************************************************************MB1090
010900                                                                 MB1100
011000 01  WS-SYSTEM-DATE-FIELDS.                                      MB1110
011100     05  WS-SYSTEM-DATE.                                         MB1120
011200         10  WS-SYS-YY               PIC 9(02).                  MB1130
011300         10  WS-SYS-MM               PIC 9(02).                  MB1140
011400         10  WS-SYS-DD               PIC 9(02).                  MB1150
011500     05  FILLER                       PIC X(08) VALUE SPACES.    MB1160
011600                                                                 MB1170
011700 01  WS-RUN-DATE-FIELDS.                                         MB1180
011800     05  WS-RUN-CCYY                  PIC 9(04) VALUE 0.         MB1190
011810     05  WS-RUN-CCYY-X REDEFINES WS-RUN-CCYY PIC X(04).          MB1195
011900     05  WS-RUN-MM                    PIC 9(02) VALUE 0.         MB1200
012000     05  WS-RUN-DD                    PIC 9(02) VALUE 0.         MB1210
012100     05  FILLER                       PIC X(08) VALUE SPACES.    MB1220
012200                                                                 MB1230
012300 01  WS-FILE-STATUS-CODES.                                       MB1240
012400     05  WS-TRANREQ-STATUS            PIC X(02) VALUE SPACES.    MB1250
012500     05  WS-TRANMAST-STATUS           PIC X(02) VALUE SPACES.    MB1260
012600     05  WS-TRANMOUT-STATUS           PIC X(02) VALUE SPACES.    MB1270
012700     05  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.    MB1280
012800     05  FILLER                       PIC X(08) VALUE SPACES.    MB1290
012900                                                                 MB1300
013000 01  WS-SWITCHES.                                                MB1310
013100     05  WS-REQUEST-EOF               PIC X(01) VALUE 'N'.       MB1320
013200     05  WS-OLDMAST-EOF               PIC X(01) VALUE 'N'.       MB1330
013300     05  WS-REQUEST-OK-SW             PIC X(01) VALUE 'Y'.       MB1340
013400         88  WS-REQUEST-OK                      VALUE 'Y'.       MB1350
013500     05  FILLER                       PIC X(08) VALUE SPACES.    MB1360
013600                                                                 MB1370
013700 01  WS-MISC-FIELDS.                                             MB1380
013800     05  PARA-NAME                    PIC X(24) VALUE SPACES.    MB1390
013900     05  WS-REJECT-REASON             PIC X(40) VALUE SPACES.    MB1400
014000     05  WS-LAST-TRAN-ID              PIC S9(09) COMP-3 VALUE 0. MB1410
014100     05  WS-LAST-TRAN-ID-X REDEFINES WS-LAST-TRAN-ID             MB1420
014200                                  PIC X(05).                     MB1430
014300     05  WS-DAYS-BETWEEN              PIC S9(05) COMP-3 VALUE 0. MB1440
014400     05  WS-FEE-AMOUNT                PIC S9(09)V99 VALUE 0.     MB1450
014500     05  WS-DATEDF-RETURN-CODE        PIC S9(04) COMP VALUE 0.   MB1460
014600     05  WS-FEECLC-RETURN-CODE        PIC S9(04) COMP VALUE 0.   MB1470
014700     05  FILLER                       PIC X(08) VALUE SPACES.    MB1480
014800                                                                 MB1490
014900 01  WS-RUN-TOTALS.                                              MB1500
015000     05  WS-REQUESTS-READ             PIC S9(09) COMP-3 VALUE 0. MB1510
015010     05  WS-REQUESTS-READ-X REDEFINES WS-REQUESTS-READ           MB1515
015020                                  PIC X(05).                     MB1517
015100     05  WS-TRAN-COUNT                PIC S9(09) COMP-3 VALUE 0. MB1520
015200     05  WS-REJECTED-COUNT            PIC S9(09) COMP-3 VALUE 0. MB1530
015300     05  WS-TOTAL-AMOUNT              PIC S9(09)V99 COMP-3       MB1540
015400                                                  VALUE 0.       MB1550
015500     05  WS-TOTAL-FEE                 PIC S9(09)V99 COMP-3       MB1560
015600                                                  VALUE 0.       MB1570
015700     05  FILLER                       PIC X(08) VALUE SPACES.    MB1580
015800                                                                 MB1590
015900*        *******************                                     MB1600
016000*            working master record for each new transfer         MB1610
016100*        *******************                                     MB1620
016200 01  WS-NEW-MASTER-REC.                                          MB1630
016300 COPY MTTRMAS.                                                   MB1640
016400                                                                 MB1650
016500*        *******************                                     MB1660
016600*            report lines                                        MB1670
016700*        *******************                                     MB1680
016800 COPY MTRPTLIN.                                                  MB1690
016900                                                                 MB1700
017000****************************************************************MB1710
017100 PROCEDURE DIVISION.                                             MB1720
017200****************************************************************MB1730
017300                                                                 MB1740
017400 000-MAIN.                                                       MB1750
017500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       MB1760
017600     PERFORM 150-DERIVE-RUN-DATE THRU 150-EXIT.                  MB1770
017700     PERFORM 800-INIT-REPORT THRU 800-EXIT.                      MB1780
017800                                                                 MB1790
017900     PERFORM 760-READ-OLD-MASTER-FILE THRU 760-EXIT.             MB1800
018000     PERFORM 762-COPY-OLD-MASTER-RECS THRU 762-EXIT              MB1810
018100             UNTIL WS-OLDMAST-EOF = 'Y'.                         MB1820
018200                                                                 MB1830
018300     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                   MB1840
018400             UNTIL WS-REQUEST-EOF = 'Y'.                         MB1850
018500                                                                 MB1860
018600     PERFORM 850-REPORT-RUN-TOTALS THRU 850-EXIT.                MB1870
018700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      MB1880
018800     GOBACK.                                                     MB1890
018900                                                                 MB1900
019000 100-PROCESS-REQUEST.                                            MB1910
019100     PERFORM 710-READ-REQUEST-FILE THRU 710-EXIT.                MB1920
019200     IF WS-REQUEST-EOF NOT = 'Y'                                 MB1930
019300         ADD 1 TO WS-REQUESTS-READ                               MB1940
019400         PERFORM 120-EDIT-REQUEST-FIELDS THRU 120-EXIT           MB1950
019500         IF WS-REQUEST-OK                                        MB1960
019600             PERFORM 130-BUILD-MASTER-RECORD THRU 130-EXIT       MB1970
019700             PERFORM 740-WRITE-MASTER-FILE THRU 740-EXIT         MB1980
019800             ADD 1 TO WS-TRAN-COUNT                              MB1990
019900             ADD MT-AMOUNT OF WS-NEW-MASTER-REC                  MB2000
020000                                       TO WS-TOTAL-AMOUNT        MB2010
020100             ADD MT-FEE OF WS-NEW-MASTER-REC TO WS-TOTAL-FEE     MB2020
020200             PERFORM 830-REPORT-TRAN-DETAIL THRU 830-EXIT        MB2030
020300         ELSE                                                    MB2040
020400             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT           MB2050
020500         END-IF                                                  MB2060
020600     END-IF.                                                     MB2070
020700 100-EXIT.                                                       MB2080
020800     EXIT.                                                       MB2090
020900                                                                 MB2100
021000 120-EDIT-REQUEST-FIELDS.                                        MB2110
021100*    REQUIRED-FIELD VALIDATION -- MISSING ORIGIN, DESTINATION,   MB2120
021200*    SCHEDULE DATE, OR AMOUNT REJECTS THE REQUEST WITHOUT A      MB2130
021300*    MASTER WRITE (REQ 55871).                                   MB2140
021400     MOVE 'Y' TO WS-REQUEST-OK-SW.                               MB2150
021500     MOVE SPACES TO WS-REJECT-REASON.                            MB2160
021600     IF MT-REQ-ACCOUNT-ORIGIN = SPACES                           MB2170
021700         MOVE 'N' TO WS-REQUEST-OK-SW                            MB2180
021800         MOVE 'MISSING ORIGIN ACCOUNT' TO WS-REJECT-REASON       MB2190
021900     ELSE                                                        MB2200
022000     IF MT-REQ-ACCOUNT-DESTINATION = SPACES                      MB2210
022100         MOVE 'N' TO WS-REQUEST-OK-SW                            MB2220
022200         MOVE 'MISSING DESTINATION ACCOUNT' TO WS-REJECT-REASON  MB2230
022300     ELSE                                                        MB2240
022400     IF MT-REQ-SCHEDULE-DATE = ZERO                              MB2250
022500         MOVE 'N' TO WS-REQUEST-OK-SW                            MB2260
022600         MOVE 'MISSING SCHEDULE DATE' TO WS-REJECT-REASON        MB2270
022700     ELSE                                                        MB2280
022800     IF MT-REQ-AMOUNT = ZERO                                     MB2290
022900         MOVE 'N' TO WS-REQUEST-OK-SW                            MB2300
023000         MOVE 'MISSING OR ZERO AMOUNT' TO WS-REJECT-REASON.      MB2310
023100 120-EXIT.                                                       MB2320
023200     EXIT.                                                       MB2330
023300                                                                 MB2340
023400 130-BUILD-MASTER-RECORD.                                        MB2350
023500     ADD 1 TO WS-LAST-TRAN-ID.                                   MB2360
023600     MOVE WS-LAST-TRAN-ID         TO MT-TRANSACTION-ID           MB2370
023700                                     OF WS-NEW-MASTER-REC.       MB2380
023800     MOVE MT-REQ-ACCOUNT-ORIGIN   TO MT-ACCOUNT-ORIGIN           MB2390
023900                                     OF WS-NEW-MASTER-REC.       MB2400
024000     MOVE MT-REQ-ACCOUNT-DESTINATION                             MB2410
024100                                  TO MT-ACCOUNT-DESTINATION      MB2420
024200                                     OF WS-NEW-MASTER-REC.       MB2430
024300     MOVE WS-RUN-CCYY             TO MT-CREATE-CCYY              MB2440
024400                                     OF WS-NEW-MASTER-REC.       MB2450
024500     MOVE WS-RUN-MM               TO MT-CREATE-MM                MB2460
024600                                     OF WS-NEW-MASTER-REC.       MB2470
024700     MOVE WS-RUN-DD               TO MT-CREATE-DD                MB2480
024800                                     OF WS-NEW-MASTER-REC.       MB2490
024900     MOVE MT-REQ-SCHEDULE-DATE    TO MT-SCHEDULE-DATE            MB2500
025000                                     OF WS-NEW-MASTER-REC.       MB2510
025100     MOVE MT-REQ-AMOUNT           TO MT-AMOUNT                   MB2520
025200                                     OF WS-NEW-MASTER-REC.       MB2530
025300     CALL 'MTDATEDF' USING MT-CREATE-CCYY OF WS-NEW-MASTER-REC,  MB2540
025400                           MT-CREATE-MM   OF WS-NEW-MASTER-REC,  MB2550
025500                           MT-CREATE-DD   OF WS-NEW-MASTER-REC,  MB2560
025600                           MT-SCHED-CCYY  OF WS-NEW-MASTER-REC,  MB2570
025700                           MT-SCHED-MM    OF WS-NEW-MASTER-REC,  MB2580
025800                           MT-SCHED-DD    OF WS-NEW-MASTER-REC,  MB2590
025900                           WS-DAYS-BETWEEN,                      MB2600
026000                           WS-DATEDF-RETURN-CODE.                MB2610
026100     CALL 'MTFEECLC'  USING MT-AMOUNT OF WS-NEW-MASTER-REC,      MB2620
026200                            WS-DAYS-BETWEEN,                     MB2630
026300                            WS-FEE-AMOUNT,                       MB2640
026400                            WS-FEECLC-RETURN-CODE.               MB2650
026500     MOVE WS-FEE-AMOUNT           TO MT-FEE OF WS-NEW-MASTER-REC.MB2660
026600 130-EXIT.                                                       MB2670
026700     EXIT.                                                       MB2680
026800                                                                 MB2690
026900 150-DERIVE-RUN-DATE.                                            MB2700
027000*    RUN DATE COMES FROM THE SYSTEM CLOCK, NEVER FROM AN         MB2710
027100*    INCOMING REQUEST -- ACCEPT FROM DATE RETURNS A 2-DIGIT      MB2720
027200*    YEAR, WHICH WE WINDOW TO A FULL CENTURY THE SAME WAY        MB2730
027300*    WRKSFINL DOES FOR ITS REDEMPTION DATES (REQ 68821).         MB2740
027400     MOVE "150-DERIVE-RUN-DATE" TO PARA-NAME.                    MB2750
027500     ACCEPT WS-SYSTEM-DATE FROM DATE.                            MB2760
027600     IF WS-SYS-YY < 50                                           MB2770
027700         COMPUTE WS-RUN-CCYY = 2000 + WS-SYS-YY                  MB2780
027800     ELSE                                                        MB2790
027900         COMPUTE WS-RUN-CCYY = 1900 + WS-SYS-YY                  MB2800
028000     END-IF.                                                     MB2810
028100     MOVE WS-SYS-MM TO WS-RUN-MM.                                MB2820
028200     MOVE WS-SYS-DD TO WS-RUN-DD.                                MB2830
028300 150-EXIT.                                                       MB2840
028400     EXIT.                                                       MB2850
028500                                                                 MB2860
028600 299-REPORT-BAD-TRAN.                                            MB2870
028700     ADD 1 TO WS-REJECTED-COUNT.                                 MB2880
028800     MOVE SPACES TO RPT-REJECT-LINE.                             MB2890
028900     MOVE WS-REJECT-REASON TO RPT-REJ-MESSAGE.                   MB2900
029000     MOVE MT-REQ-ACCOUNT-ORIGIN      TO RPT-REJ-DETAIL(1:10).    MB2910
029100     MOVE MT-REQ-ACCOUNT-DESTINATION TO RPT-REJ-DETAIL(12:10).   MB2920
029200     WRITE RPT-REPORT-RECORD FROM RPT-REJECT-LINE.               MB2930
029300 299-EXIT.                                                       MB2940
029400     EXIT.                                                       MB2950
029500                                                                 MB2960
029600 700-OPEN-FILES.                                                 MB2970
029700     OPEN INPUT    TRANSACTION-REQUEST-FILE                      MB2980
029800                   TRANSACTION-MASTER-FILE                       MB2990
029900          OUTPUT   TRANSACTION-MASTER-OUT                        MB3000
030000                   RUN-REPORT-FILE.                              MB3010
030100     IF WS-TRANREQ-STATUS NOT = '00'                             MB3020
030200         DISPLAY 'ERROR OPENING TRANSACTION REQUEST FILE. RC:'   MB3030
030300                 WS-TRANREQ-STATUS                               MB3040
030400         MOVE 16 TO RETURN-CODE                                  MB3050
030500         MOVE 'Y' TO WS-REQUEST-EOF                              MB3060
030600     END-IF.                                                     MB3070
030700     IF WS-TRANMAST-STATUS NOT = '00'                            MB3080
030800         DISPLAY 'ERROR OPENING TRANSACTION MASTER FILE. RC:'    MB3090
030900                 WS-TRANMAST-STATUS                              MB3100
031000         MOVE 16 TO RETURN-CODE                                  MB3110
031100         MOVE 'Y' TO WS-OLDMAST-EOF                              MB3120
031200     END-IF.                                                     MB3130
031300     IF WS-TRANMOUT-STATUS NOT = '00'                            MB3140
031400         DISPLAY 'ERROR OPENING TRANSACTION MASTER OUTPUT FILE.' MB3150
031500                 WS-TRANMOUT-STATUS                              MB3160
031600         MOVE 16 TO RETURN-CODE                                  MB3170
031700     END-IF.                                                     MB3180
031800     IF WS-REPORT-STATUS NOT = '00'                              MB3190
031900         DISPLAY 'ERROR OPENING RUN REPORT FILE. RC:'            MB3200
032000                 WS-REPORT-STATUS                                MB3210
032100         MOVE 16 TO RETURN-CODE                                  MB3220
032200     END-IF.                                                     MB3230
032300 700-EXIT.                                                       MB3240
032400     EXIT.                                                       MB3250
032500                                                                 MB3260
032600 710-READ-REQUEST-FILE.                                          MB3270
032700     READ TRANSACTION-REQUEST-FILE                               MB3280
032800       AT END MOVE 'Y' TO WS-REQUEST-EOF.                        MB3290
032900     EVALUATE WS-TRANREQ-STATUS                                  MB3300
033000        WHEN '00'                                                MB3310
033100             CONTINUE                                            MB3320
033200        WHEN '10'                                                MB3330
033300             MOVE 'Y' TO WS-REQUEST-EOF                          MB3340
033400        WHEN OTHER                                               MB3350
033500            DISPLAY 'ERROR ON REQUEST FILE READ. RC:'            MB3360
033600                        WS-TRANREQ-STATUS                        MB3370
033700            MOVE 'Y' TO WS-REQUEST-EOF                           MB3380
033800     END-EVALUATE.                                               MB3390
033900 710-EXIT.                                                       MB3400
034000     EXIT.                                                       MB3410
034100                                                                 MB3420
034200 740-WRITE-MASTER-FILE.                                          MB3430
034300     WRITE MT-MASTER-OUT-REC FROM WS-NEW-MASTER-REC.             MB3440
034400     IF WS-TRANMOUT-STATUS NOT = '00'                            MB3450
034500         DISPLAY 'ERROR WRITING TRANSACTION MASTER OUTPUT. RC:'  MB3460
034600                 WS-TRANMOUT-STATUS                              MB3470
034700         MOVE 16 TO RETURN-CODE                                  MB3480
034800     END-IF.                                                     MB3490
034900 740-EXIT.                                                       MB3500
035000     EXIT.                                                       MB3510
035100                                                                 MB3520
035200 760-READ-OLD-MASTER-FILE.                                       MB3530
035300     READ TRANSACTION-MASTER-FILE                                MB3540
035400       AT END MOVE 'Y' TO WS-OLDMAST-EOF.                        MB3550
035500     EVALUATE WS-TRANMAST-STATUS                                 MB3560
035600        WHEN '00'                                                MB3570
035700        WHEN '04'                                                MB3580
035800             CONTINUE                                            MB3590
035900        WHEN '10'                                                MB3600
036000             MOVE 'Y' TO WS-OLDMAST-EOF                          MB3610
036100        WHEN OTHER                                               MB3620
036200            DISPLAY 'ERROR ON MASTER FILE READ. RC:'             MB3630
036300                        WS-TRANMAST-STATUS                       MB3640
036400            MOVE 'Y' TO WS-OLDMAST-EOF                           MB3650
036500     END-EVALUATE.                                               MB3660
036600 760-EXIT.                                                       MB3670
036700     EXIT.                                                       MB3680
036800                                                                 MB3690
036900 762-COPY-OLD-MASTER-RECS.                                       MB3700
037000     IF MT-TRANSACTION-ID > WS-LAST-TRAN-ID                      MB3710
037100         MOVE MT-TRANSACTION-ID TO WS-LAST-TRAN-ID               MB3720
037200     END-IF.                                                     MB3730
037300     WRITE MT-MASTER-OUT-REC FROM MT-TRANSFER-MASTER-REC.        MB3740
037400     IF WS-TRANMOUT-STATUS NOT = '00'                            MB3750
037500         DISPLAY 'ERROR WRITING TRANSACTION MASTER OUTPUT. RC:'  MB3760
037600                 WS-TRANMOUT-STATUS                              MB3770
037700         MOVE 16 TO RETURN-CODE                                  MB3780
037800     END-IF.                                                     MB3790
037900     PERFORM 760-READ-OLD-MASTER-FILE THRU 760-EXIT.             MB3800
038000 762-EXIT.                                                       MB3810
038100     EXIT.                                                       MB3820
038200                                                                 MB3830
038300 790-CLOSE-FILES.                                                MB3840
038400     CLOSE TRANSACTION-REQUEST-FILE                              MB3850
038500           TRANSACTION-MASTER-FILE                               MB3860
038600           TRANSACTION-MASTER-OUT                                MB3870
038700           RUN-REPORT-FILE.                                      MB3880
038800 790-EXIT.                                                       MB3890
038900     EXIT.                                                       MB3900
039000                                                                 MB3910
039100 800-INIT-REPORT.                                                MB3920
039200     MOVE WS-RUN-MM   TO RPT-HDR-MM.                             MB3930
039300     MOVE WS-RUN-DD   TO RPT-HDR-DD.                             MB3940
039400     MOVE WS-RUN-CCYY TO RPT-HDR-CCYY.                           MB3950
039500     WRITE RPT-REPORT-RECORD FROM RPT-HEADER-LINE AFTER PAGE.    MB3960
039600     WRITE RPT-REPORT-RECORD FROM RPT-COLUMN-HDR1 AFTER 2.       MB3970
039700 800-EXIT.                                                       MB3980
039800     EXIT.                                                       MB3990
039900                                                                 MB4000
040000 830-REPORT-TRAN-DETAIL.                                         MB4010
040100     MOVE MT-TRANSACTION-ID    OF WS-NEW-MASTER-REC              MB4020
040200                               TO RPT-DTL-TRANSACTION-ID.        MB4030
040300     MOVE MT-ACCOUNT-ORIGIN    OF WS-NEW-MASTER-REC              MB4040
040400                               TO RPT-DTL-ACCOUNT-ORIGIN.        MB4050
040500     MOVE MT-ACCOUNT-DESTINATION OF WS-NEW-MASTER-REC            MB4060
040600                               TO RPT-DTL-ACCOUNT-DEST.          MB4070
040700     MOVE MT-SCHED-MM          OF WS-NEW-MASTER-REC              MB4080
040800                               TO RPT-DTL-SCHED-MM.              MB4090
040900     MOVE MT-SCHED-DD          OF WS-NEW-MASTER-REC              MB4100
041000                               TO RPT-DTL-SCHED-DD.              MB4110
041100     MOVE MT-SCHED-CCYY        OF WS-NEW-MASTER-REC              MB4120
041200                               TO RPT-DTL-SCHED-CCYY.            MB4130
041300     MOVE MT-AMOUNT            OF WS-NEW-MASTER-REC              MB4140
041400                               TO RPT-DTL-AMOUNT.                MB4150
041500     MOVE MT-FEE               OF WS-NEW-MASTER-REC              MB4160
041600                               TO RPT-DTL-FEE.                   MB4170
041700     WRITE RPT-REPORT-RECORD FROM RPT-TRAN-DETAIL-LINE.          MB4180
041800 830-EXIT.                                                       MB4190
041900     EXIT.                                                       MB4200
042000                                                                 MB4210
042100 850-REPORT-RUN-TOTALS.                                          MB4220
042200     MOVE WS-TRAN-COUNT   TO RPT-TOT-COUNT.                      MB4230
042300     MOVE WS-TOTAL-AMOUNT TO RPT-TOT-AMOUNT.                     MB4240
042400     MOVE WS-TOTAL-FEE    TO RPT-TOT-FEE.                        MB4250
042500     WRITE RPT-REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.        MB4260
042600     IF WS-REJECTED-COUNT > ZERO                                 MB4270
042700         MOVE WS-REJECTED-COUNT TO RPT-REJ-COUNT                 MB4280
042800         WRITE RPT-REPORT-RECORD FROM RPT-REJECT-COUNT-LINE      MB4290
042900     END-IF.                                                     MB4300
043000 850-EXIT.                                                       MB4310
043100     EXIT.                                                       MB4320
