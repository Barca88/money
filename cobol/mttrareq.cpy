000100****************************************************************MT0010
000200*                                                               *MT0020
000300*   COPY MEMBER:  MTTRAREQ                                      *MT0030
000400*                                                               *MT0040
000500*   DESCRIPTIVE NAME = SCHEDULED TRANSFER REQUEST RECORD         *MT0050
000600*                                                                *MT0060
000700*   THIS MEMBER DESCRIBES ONE INBOUND SCHEDULED-TRANSFER         *MT0070
000800*   REQUEST AS RECEIVED FROM THE ORIGINATING SYSTEM.  ONE        *MT0080
000900*   RECORD = ONE TRANSFER TO BE SCHEDULED BETWEEN TWO DEMAND     *MT0090
001000*   ACCOUNTS.  RECORDS ARRIVE IN NO PARTICULAR SEQUENCE AND      *MT0100
001100*   CARRY NO KEY OF THEIR OWN -- THE TRANSACTION-ID IS NOT       *MT0110
001200*   ASSIGNED UNTIL MTBATCH FILES THE TRANSFER ON THE MASTER.     *MT0120
001300*                                                                *MT0130
001400*   FIXED 39-BYTE RECORD, LINE SEQUENTIAL.  WIDTHS ARE FIXED     *MT0140
001500*   BY AGREEMENT WITH THE ORIGINATING SYSTEM -- DO NOT PAD       *MT0150
001600*   THIS LAYOUT WITH FILLER, THE WIRE FORMAT IS NOT OURS TO      *MT0160
001700*   CHANGE.                                                      *MT0170
001800*                                                                *MT0180
001900*   MAINTENANCE HISTORY                                          *MT0190
002000*   ----------------------------------------------------------   *MT0200
002100*   1986-04-21  RJK  REQ 41402   ORIGINAL MEMBER                  *MT0210
002200*   1999-01-08  HQT  REQ 68821   Y2K REVIEW -- FIELD IS ALREADY   *MT0220
002250*                               CCYY-BASED, NO WINDOWING NEEDED. *MT0225
002300*   2013-07-02  LDM  REQ 91147   ADDED MT-SCHED-DATE-R REDEFINES  *MT0230
002350*                               FOR THE DAY-DIFFERENCE ROUTINE.  *MT0235
002400****************************************************************MT0240
002500                                                                 MT0250
002600 01  MT-TRANSFER-REQUEST-REC.                                    MT0260
002700     05  MT-REQ-ACCOUNT-ORIGIN        PIC X(10).                 MT0270
002800     05  MT-REQ-ACCOUNT-DESTINATION   PIC X(10).                 MT0280
002900     05  MT-REQ-SCHEDULE-DATE         PIC 9(08).                 MT0290
003000     05  MT-REQ-SCHED-DATE-R REDEFINES                           MT0300
003100         MT-REQ-SCHEDULE-DATE.                                   MT0310
003200         10  MT-REQ-SCHED-CCYY        PIC 9(04).                 MT0320
003300         10  MT-REQ-SCHED-MM          PIC 9(02).                 MT0330
003400         10  MT-REQ-SCHED-DD          PIC 9(02).                 MT0340
003500     05  MT-REQ-AMOUNT                PIC S9(09)V99.             MT0350
