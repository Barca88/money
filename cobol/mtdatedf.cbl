000100****************************************************************DF0010
000200*                                                               *DF0020
000300*   PROGRAM:  MTDATEDF                                         *DF0030
000400*                                                               *DF0040
000500*   SERVICE SUBPROGRAM -- RETURNS THE NUMBER OF CALENDAR DAYS   *DF0050
000600*   BETWEEN TWO CCYYMMDD DATES (SCHEDULE DATE MINUS CREATION    *DF0070
000700*   DATE).  THE RESULT CAN BE ZERO OR NEGATIVE -- THIS ROUTINE  *DF0080
000800*   DOES NOT JUDGE WHETHER THAT IS SENSIBLE, IT JUST SUBTRACTS. *DF0090
000900*                                                               *DF0100
001000*   THE DAY COUNT IS GOTTEN BY CONVERTING EACH DATE TO AN       *DF0110
001100*   ASTRONOMICAL JULIAN DAY NUMBER (FLIEGEL & VAN FLANDERN,     *DF0120
001200*   COMM. ACM, VOL 11, NO 10, OCT 1968) AND SUBTRACTING THE     *DF0130
001300*   TWO JULIAN DAY NUMBERS.  THIS SHOP HAS NO INTRINSIC         *DF0140
001400*   FUNCTION LIBRARY ON THE COMPILER THIS RUNS UNDER, SO THE    *DF0150
001500*   ARITHMETIC IS DONE BY HAND, ONE INTEGER DIVISION PER        *DF0160
001600*   COMPUTE STATEMENT SO THE TRUNCATION LANDS WHERE THE         *DF0170
001700*   FORMULA EXPECTS IT.                                         *DF0180
001800*                                                               *DF0190
001900****************************************************************DF0200
002000*                                                               *DF0210
002100*   CHANGE LOG                                                  *DF0220
002200*   ----------------------------------------------------------  *DF0230
002300*   1986-04-21  RJK  REQ 41402   ORIGINAL PROGRAM.               *DF0240
002400*   1999-01-08  HQT  REQ 68821   Y2K REVIEW -- ROUTINE ALREADY   *DF0250
002500*                               TAKES A FULL 4-DIGIT YEAR, NO    *DF0260
002600*                               WINDOWING PERFORMED HERE.  THE   *DF0270
002700*                               CALLER IS RESPONSIBLE FOR        *DF0280
002800*                               EXPANDING ANY 2-DIGIT YEAR       *DF0290
002900*                               BEFORE CALLING.                  *DF0300
003000*   2013-07-02  LDM  REQ 91147   RECOMPILED UNDER THE LINKAGE    *DF0310
003100*                               CONVENTION SHARED WITH MTBATCH   *DF0320
003200*                               AND MTMAINT.  NO FORMULA CHANGE. *DF0330
003300****************************************************************DF0340
003400                                                                 DF0350
003500 IDENTIFICATION DIVISION.                                        DF0360
003600 PROGRAM-ID.      MTDATEDF.                                      DF0370
003700 AUTHOR.          R. J. KOWALSKI.                                DF0380
003800 INSTALLATION.    DATA PROCESSING CENTER.                        DF0390
003900 DATE-WRITTEN.    04/21/86.                                      DF0400
004000 DATE-COMPILED.                                                  DF0410
004100 SECURITY.        NON-CONFIDENTIAL.                              DF0420
004200                                                                 DF0430
004300 ENVIRONMENT DIVISION.                                           DF0440
004400 CONFIGURATION SECTION.                                          DF0450
004500 SOURCE-COMPUTER. IBM-390.                                       DF0460
004600 OBJECT-COMPUTER. IBM-390.                                       DF0470
004700 SPECIAL-NAMES.                                                  DF0480
004800     C01 IS TOP-OF-FORM.                                         DF0490
004900                                                                 DF0500
005000 DATA DIVISION.                                                  DF0510
005100 WORKING-STORAGE SECTION.                                        DF0520
005200 01  WS-MISC-FIELDS.                                             DF0530
005300     05  PARA-NAME                PIC X(24) VALUE SPACES.        DF0540
005400     05  FILLER                   PIC X(08) VALUE SPACES.        DF0550
005500                                                                 DF0560
005600 01  WS-JULIAN-WORK.                                             DF0570
005700     05  WS-Y                     PIC S9(9) COMP VALUE 0.        DF0580
005800     05  WS-M                     PIC S9(9) COMP VALUE 0.        DF0590
005900     05  WS-D                     PIC S9(9) COMP VALUE 0.        DF0600
006000     05  WS-A                     PIC S9(9) COMP VALUE 0.        DF0610
006100     05  WS-T1                    PIC S9(9) COMP VALUE 0.        DF0620
006200     05  WS-T2                    PIC S9(9) COMP VALUE 0.        DF0630
006300     05  WS-T3                    PIC S9(9) COMP VALUE 0.        DF0640
006400     05  WS-T4                    PIC S9(9) COMP VALUE 0.        DF0650
006500     05  WS-JD                    PIC S9(9) COMP VALUE 0.        DF0660
006600     05  WS-CREATE-JD             PIC S9(9) COMP VALUE 0.        DF0670
006700     05  WS-SCHED-JD              PIC S9(9) COMP VALUE 0.        DF0680
006800     05  FILLER                   PIC X(08) VALUE SPACES.        DF0690
006900                                                                 DF0700
007000 LINKAGE SECTION.                                                DF0710
007100 01  MT-DD-PARMS.                                                DF0720
007200     05  MT-DD-CREATE-CCYY        PIC 9(04).                     DF0730
007300     05  MT-DD-CREATE-CCYY-X REDEFINES MT-DD-CREATE-CCYY         DF0740
007400                                  PIC X(04).                     DF0750
007500     05  MT-DD-CREATE-MM          PIC 9(02).                     DF0760
007600     05  MT-DD-CREATE-DD          PIC 9(02).                     DF0770
007700     05  MT-DD-SCHED-CCYY         PIC 9(04).                     DF0780
007800     05  MT-DD-SCHED-CCYY-X REDEFINES MT-DD-SCHED-CCYY           DF0790
007900                                  PIC X(04).                     DF0800
008000     05  MT-DD-SCHED-MM           PIC 9(02).                     DF0810
008100     05  MT-DD-SCHED-DD           PIC 9(02).                     DF0820
008200     05  MT-DD-DAYS-BETWEEN       PIC S9(5) COMP-3.              DF0830
008300     05  MT-DD-DAYS-BETWEEN-X REDEFINES MT-DD-DAYS-BETWEEN       DF0840
008400                                  PIC X(03).                     DF0850
008500     05  MT-DD-RETURN-CODE        PIC S9(4) COMP.                DF0860
008600     05  FILLER                   PIC X(04).                     DF0870
008700                                                                 DF0880
008800****************************************************************DF0890
008900 PROCEDURE DIVISION USING MT-DD-CREATE-CCYY, MT-DD-CREATE-MM,    DF0900
009000                          MT-DD-CREATE-DD,   MT-DD-SCHED-CCYY,   DF0910
009100                          MT-DD-SCHED-MM,    MT-DD-SCHED-DD,     DF0920
009200                          MT-DD-DAYS-BETWEEN, MT-DD-RETURN-CODE. DF0930
009300****************************************************************DF0940
009400                                                                 DF0950
009500 000-COMPUTE-DAYS-BETWEEN.                                       DF0960
009600     MOVE "000-COMPUTE-DAYS-BETWEEN" TO PARA-NAME.               DF0970
009700     MOVE ZERO TO MT-DD-RETURN-CODE.                             DF0980
009800     MOVE MT-DD-CREATE-CCYY  TO WS-Y.                            DF0990
009900     MOVE MT-DD-CREATE-MM    TO WS-M.                            DF1000
010000     MOVE MT-DD-CREATE-DD    TO WS-D.                            DF1010
010100     PERFORM 100-JULIAN-DAY-NUMBER THRU 100-EXIT.                DF1020
010200     MOVE WS-JD TO WS-CREATE-JD.                                 DF1030
010300     MOVE MT-DD-SCHED-CCYY   TO WS-Y.                            DF1040
010400     MOVE MT-DD-SCHED-MM     TO WS-M.                            DF1050
010500     MOVE MT-DD-SCHED-DD     TO WS-D.                            DF1060
010600     PERFORM 100-JULIAN-DAY-NUMBER THRU 100-EXIT.                DF1070
010700     MOVE WS-JD TO WS-SCHED-JD.                                  DF1080
010800     COMPUTE MT-DD-DAYS-BETWEEN = WS-SCHED-JD - WS-CREATE-JD.    DF1090
010900     GOBACK.                                                     DF1100
011000                                                                 DF1110
011100 100-JULIAN-DAY-NUMBER.                                          DF1120
011200*    CONVERTS WS-Y/WS-M/WS-D TO A JULIAN DAY NUMBER IN WS-JD.    DF1130
011300*    EACH COMPUTE BELOW CARRIES EXACTLY ONE INTEGER DIVISION     DF1140
011400*    SO THE TRUNCATION HAPPENS WHERE THE FORMULA NEEDS IT --     DF1150
011500*    DO NOT COLLAPSE THESE INTO ONE STATEMENT.                   DF1160
011600     MOVE "100-JULIAN-DAY-NUMBER" TO PARA-NAME.                  DF1170
011700     COMPUTE WS-A  = (WS-M - 14) / 12.                           DF1180
011800     COMPUTE WS-T1 = (1461 * (WS-Y + 4800 + WS-A)) / 4.          DF1190
011900     COMPUTE WS-T2 = (367 * (WS-M - 2 - WS-A * 12)) / 12.        DF1200
012000     COMPUTE WS-T3 = (WS-Y + 4900 + WS-A) / 100.                 DF1210
012100     COMPUTE WS-T4 = (3 * WS-T3) / 4.                            DF1220
012200     COMPUTE WS-JD = WS-D - 32075 + WS-T1 + WS-T2 - WS-T4.       DF1230
012300 100-EXIT.                                                       DF1240
012400     EXIT.                                                       DF1250
