000100****************************************************************FC0010
000200*                                                               *FC0020
000300*   PROGRAM:  MTFEECLC                                         *FC0030
000400*                                                               *FC0040
000500*   SERVICE SUBPROGRAM -- RETURNS THE SERVICE FEE FOR ONE       *FC0050
000600*   SCHEDULED TRANSFER GIVEN ITS AMOUNT AND THE NUMBER OF       *FC0060
000700*   CALENDAR DAYS BETWEEN THE DATE THE TRANSFER WAS FILED AND   *FC0070
000800*   THE DATE IT IS SCHEDULED TO MOVE.  CALLED ONCE PER          *FC0080
000900*   TRANSACTION FROM MTBATCH (AT CREATE TIME) AND FROM          *FC0100
001000*   MTMAINT (WHENEVER A SCHEDULE OR AMOUNT CHANGE REQUIRES THE  *FC0110
001100*   FEE TO BE RECOMPUTED).                                      *FC0120
001200*                                                               *FC0130
001300*   RATE BANDS ARE CARRIED AS A SMALL TABLE, LOADED BY VALUE    *FC0140
001400*   CLAUSE AT COMPILE TIME AND SEARCHED TOP TO BOTTOM -- FIRST  *FC0150
001500*   BAND THAT FITS BOTH THE AMOUNT AND THE DAY COUNT WINS.  IF  *FC0160
001600*   NO BAND FITS THE FEE IS ZERO.                               *FC0170
001700*                                                               *FC0180
001800****************************************************************FC0190
001900*                                                               *FC0200
002000*   CHANGE LOG                                                  *FC0210
002100*   ----------------------------------------------------------  *FC0220
002200*   1986-04-21  RJK  REQ 41402   ORIGINAL PROGRAM -- FLAT        *FC0230
002300*                               SAME-DAY FEE LOOKUP ONLY.        *FC0240
002400*   1988-11-02  RJK  REQ 46690   ADDED SHORT-TERM AND            *FC0250
002500*                               MEDIUM-TERM RATE BANDS.          *FC0260
002600*   1991-06-14  DWS  REQ 52215   ADDED LONG-TERM, EXTRA-LONG,    *FC0270
002700*                               AND VERY-LONG BANDS.             *FC0280
002800*   1994-02-09  DWS  REQ 55871   CORRECTED ROUNDING ON THE       *FC0290
002900*                               SHORT-TERM BAND -- WAS            *FC0300
003000*                               TRUNCATING INSTEAD OF ROUNDING.  *FC0310
003100*   1999-01-08  HQT  REQ 68821   Y2K REVIEW -- NO DATE           *FC0320
003200*                               ARITHMETIC IN THIS PROGRAM, NO   *FC0330
003300*                               CHANGES REQUIRED.                *FC0340
003400*   2005-08-30  HQT  REQ 85003   REBUILT RATE TABLE AS A         *FC0350
003500*                               REDEFINES OF LOADED FILLER       *FC0360
003600*                               VALUES PER SHOP STANDARD.        *FC0370
003700*   2013-07-02  LDM  REQ 91147   RECOMPILED UNDER THE LINKAGE    *FC0380
003800*                               CONVENTION SHARED WITH MTBATCH   *FC0390
003900*                               AND MTMAINT.  NO RATE CHANGE.    *FC0400
004000****************************************************************FC0410
004100                                                                 FC0420
004200 IDENTIFICATION DIVISION.                                        FC0430
004300 PROGRAM-ID.      MTFEECLC.                                      FC0440
004400 AUTHOR.          R. J. KOWALSKI.                                FC0450
004500 INSTALLATION.    DATA PROCESSING CENTER.                        FC0460
004600 DATE-WRITTEN.    04/21/86.                                      FC0470
004700 DATE-COMPILED.                                                  FC0480
004800 SECURITY.        NON-CONFIDENTIAL.                              FC0490
004900                                                                 FC0500
005000 ENVIRONMENT DIVISION.                                           FC0510
005100 CONFIGURATION SECTION.                                          FC0520
005200 SOURCE-COMPUTER. IBM-390.                                       FC0530
005300 OBJECT-COMPUTER. IBM-390.                                       FC0540
005400 SPECIAL-NAMES.                                                  FC0550
005500     C01 IS TOP-OF-FORM.                                         FC0560
005600                                                                 FC0570
005700 DATA DIVISION.                                                  FC0580
005800 WORKING-STORAGE SECTION.                                        FC0590
005900*                                                               *FC0600
006000*   RATE-BAND TABLE -- SAME-DAY / SHORT / MEDIUM / LONG /       *FC0610
006100*   EXTRA-LONG / VERY-LONG, IN THAT ORDER.  LOADED BY VALUE AND  *FC0620
006200*   REDEFINED AS A SEARCHABLE TABLE BELOW.                       *FC0630
006300*                                                               *FC0640
006400 01  WS-FEE-RATE-VALUES.                                         FC0650
006500     05  FILLER.                                                 FC0660
006600         10  FILLER   PIC 9(9)V99      VALUE 0.                  FC0670
006700         10  FILLER   PIC 9(9)V99      VALUE 1000.00.            FC0680
006800         10  FILLER   PIC 9(5)         VALUE 0.                  FC0690
006900         10  FILLER   PIC 9(5)         VALUE 0.                  FC0700
007000         10  FILLER   PIC V9(6)        VALUE .030000.            FC0710
007100         10  FILLER   PIC 9(7)V99      VALUE 3.00.               FC0720
007200         10  FILLER   PIC 9(2)         VALUE 1.                  FC0730
007300     05  FILLER.                                                 FC0740
007400         10  FILLER   PIC 9(9)V99      VALUE 1000.01.            FC0750
007500         10  FILLER   PIC 9(9)V99      VALUE 2000.00.            FC0760
007600         10  FILLER   PIC 9(5)         VALUE 1.                  FC0770
007700         10  FILLER   PIC 9(5)         VALUE 10.                 FC0780
007800         10  FILLER   PIC V9(6)        VALUE .090000.            FC0790
007900         10  FILLER   PIC 9(7)V99      VALUE 0.                  FC0800
008000         10  FILLER   PIC 9(2)         VALUE 2.                  FC0810
008100     05  FILLER.                                                 FC0820
008200         10  FILLER   PIC 9(9)V99      VALUE 2000.01.            FC0830
008300         10  FILLER   PIC 9(9)V99      VALUE 999999999.99.       FC0840
008400         10  FILLER   PIC 9(5)         VALUE 11.                 FC0850
008500         10  FILLER   PIC 9(5)         VALUE 20.                 FC0860
008600         10  FILLER   PIC V9(6)        VALUE .082000.            FC0870
008700         10  FILLER   PIC 9(7)V99      VALUE 0.                  FC0880
008800         10  FILLER   PIC 9(2)         VALUE 3.                  FC0890
008900     05  FILLER.                                                 FC0900
009000         10  FILLER   PIC 9(9)V99      VALUE 2000.01.            FC0910
009100         10  FILLER   PIC 9(9)V99      VALUE 999999999.99.       FC0920
009200         10  FILLER   PIC 9(5)         VALUE 21.                 FC0930
009300         10  FILLER   PIC 9(5)         VALUE 30.                 FC0940
009400         10  FILLER   PIC V9(6)        VALUE .069000.            FC0950
009500         10  FILLER   PIC 9(7)V99      VALUE 0.                  FC0960
009600         10  FILLER   PIC 9(2)         VALUE 4.                  FC0970
009700     05  FILLER.                                                 FC0980
009800         10  FILLER   PIC 9(9)V99      VALUE 2000.01.            FC0990
009900         10  FILLER   PIC 9(9)V99      VALUE 999999999.99.       FC1000
010000         10  FILLER   PIC 9(5)         VALUE 31.                 FC1010
010100         10  FILLER   PIC 9(5)         VALUE 40.                 FC1020
010200         10  FILLER   PIC V9(6)        VALUE .047000.            FC1030
010300         10  FILLER   PIC 9(7)V99      VALUE 0.                  FC1040
010400         10  FILLER   PIC 9(2)         VALUE 5.                  FC1050
010500     05  FILLER.                                                 FC1060
010600         10  FILLER   PIC 9(9)V99      VALUE 2000.01.            FC1070
010700         10  FILLER   PIC 9(9)V99      VALUE 999999999.99.       FC1080
010800         10  FILLER   PIC 9(5)         VALUE 41.                 FC1090
010900         10  FILLER   PIC 9(5)         VALUE 99999.              FC1100
011000         10  FILLER   PIC V9(6)        VALUE .017000.            FC1110
011100         10  FILLER   PIC 9(7)V99      VALUE 0.                  FC1120
011200         10  FILLER   PIC 9(2)         VALUE 6.                  FC1130
011300                                                                 FC1140
011400 01  WS-FEE-RULE-TABLE REDEFINES WS-FEE-RATE-VALUES.             FC1150
011500     05  WS-FEE-RULE OCCURS 6 TIMES.                             FC1160
011600         10  WS-RULE-AMT-LOW       PIC 9(9)V99.                  FC1170
011700         10  WS-RULE-AMT-HIGH      PIC 9(9)V99.                  FC1180
011800         10  WS-RULE-DAYS-LOW      PIC 9(5).                     FC1190
011900         10  WS-RULE-DAYS-HIGH     PIC 9(5).                     FC1200
012000         10  WS-RULE-RATE          PIC V9(6).                    FC1210
012100         10  WS-RULE-FLAT-FEE      PIC 9(7)V99.                  FC1220
012200         10  WS-RULE-NUM           PIC 9(2).                     FC1230
012300                                                                 FC1240
012400 01  WS-MISC-FIELDS.                                             FC1250
012500     05  PARA-NAME                PIC X(24) VALUE SPACES.        FC1260
012600     05  WS-RULE-SUB              PIC S9(4) COMP VALUE 0.        FC1270
012700     05  WS-RULE-FOUND-SW         PIC X(01) VALUE 'N'.           FC1280
012800         88  RULE-FOUND                     VALUE 'Y'.           FC1290
012900     05  WS-MATCHED-RATE          PIC V9(6) VALUE 0.             FC1300
013000     05  WS-MATCHED-FLAT-FEE      PIC 9(7)V99 VALUE 0.           FC1310
013100     05  WS-FEE-WORK              PIC S9(9)V99 COMP-3 VALUE 0.   FC1320
013200     05  FILLER                   PIC X(10) VALUE SPACES.        FC1330
013300                                                                 FC1340
013400 01  WS-DIAG-FIELDS.                                             FC1350
013500     05  WS-LAST-RULE-MATCHED     PIC 9(02) VALUE 0.             FC1360
013600     05  WS-LAST-RULE-X REDEFINES WS-LAST-RULE-MATCHED           FC1370
013700                                  PIC X(02).                     FC1380
013800     05  FILLER                   PIC X(06) VALUE SPACES.        FC1390
013900                                                                 FC1400
014000 LINKAGE SECTION.                                                FC1410
014100 01  MT-FC-PARMS.                                                FC1420
014200     05  MT-FC-AMOUNT             PIC S9(9)V99.                  FC1430
014300     05  MT-FC-AMOUNT-X REDEFINES MT-FC-AMOUNT PIC X(11).        FC1440
014400     05  MT-FC-DAYS-BETWEEN       PIC S9(5) COMP-3.              FC1450
014500     05  MT-FC-FEE-AMOUNT         PIC S9(9)V99.                  FC1460
014600     05  MT-FC-RETURN-CODE        PIC S9(4) COMP.                FC1470
014700     05  FILLER                   PIC X(04).                     FC1480
014800                                                                 FC1490
014900****************************************************************FC1500
015000 PROCEDURE DIVISION USING MT-FC-AMOUNT, MT-FC-DAYS-BETWEEN,      FC1510
015100                          MT-FC-FEE-AMOUNT, MT-FC-RETURN-CODE.   FC1520
015200****************************************************************FC1530
015300                                                                 FC1540
015400 000-CALCULATE-FEE.                                              FC1550
015500     MOVE "000-CALCULATE-FEE"     TO PARA-NAME.                  FC1560
015600     PERFORM 100-VALIDATE-PARMS THRU 100-EXIT.                   FC1570
015700     IF MT-FC-RETURN-CODE NOT = ZERO                             FC1580
015800         GO TO 900-RETURN-RTN.                                   FC1590
015900     PERFORM 200-SELECT-FEE-RULE THRU 200-EXIT.                  FC1600
016000     PERFORM 300-COMPUTE-FEE-AMOUNT THRU 300-EXIT.               FC1610
016100     GO TO 900-RETURN-RTN.                                       FC1620
016200                                                                 FC1630
016300 100-VALIDATE-PARMS.                                             FC1640
016400*    REJECT A NEGATIVE AMOUNT -- MTBATCH AND MTMAINT SHOULD      FC1650
016500*    NEVER PASS ONE, BUT THE CHECK COSTS NOTHING.                FC1660
016600     MOVE "100-VALIDATE-PARMS"    TO PARA-NAME.                  FC1670
016700     MOVE ZERO TO MT-FC-RETURN-CODE.                             FC1680
016800     IF MT-FC-AMOUNT < ZERO                                      FC1690
016900         MOVE 8 TO MT-FC-RETURN-CODE.                            FC1700
017000 100-EXIT.                                                       FC1710
017100     EXIT.                                                       FC1720
017200                                                                 FC1730
017300 200-SELECT-FEE-RULE.                                            FC1740
017400*    SEARCH THE RATE BANDS TOP TO BOTTOM.  FIRST BAND WHOSE      FC1750
017500*    AMOUNT RANGE AND DAY-COUNT RANGE BOTH FIT WINS.             FC1760
017600     MOVE "200-SELECT-FEE-RULE"   TO PARA-NAME.                  FC1770
017700     MOVE ZERO  TO WS-LAST-RULE-MATCHED, WS-MATCHED-FLAT-FEE.    FC1780
017800     MOVE ZERO  TO WS-MATCHED-RATE.                              FC1790
017900     MOVE 'N'   TO WS-RULE-FOUND-SW.                             FC1800
018000     PERFORM 210-TEST-ONE-RULE THRU 210-EXIT                     FC1810
018100             VARYING WS-RULE-SUB FROM 1 BY 1                     FC1820
018200             UNTIL WS-RULE-SUB > 6 OR RULE-FOUND.                FC1830
018300 200-EXIT.                                                       FC1840
018400     EXIT.                                                       FC1850
018500                                                                 FC1860
018600 210-TEST-ONE-RULE.                                               FC1870
018700     IF MT-FC-AMOUNT       >= WS-RULE-AMT-LOW(WS-RULE-SUB)       FC1880
018800        AND MT-FC-AMOUNT   <= WS-RULE-AMT-HIGH(WS-RULE-SUB)      FC1890
018900        AND MT-FC-DAYS-BETWEEN >= WS-RULE-DAYS-LOW(WS-RULE-SUB)  FC1900
019000        AND MT-FC-DAYS-BETWEEN <= WS-RULE-DAYS-HIGH(WS-RULE-SUB) FC1910
019100         MOVE 'Y' TO WS-RULE-FOUND-SW                            FC1920
019200         MOVE WS-RULE-NUM(WS-RULE-SUB)                           FC1930
019300                             TO WS-LAST-RULE-MATCHED              FC1940
019400         MOVE WS-RULE-RATE(WS-RULE-SUB)                          FC1950
019500                             TO WS-MATCHED-RATE                   FC1960
019600         MOVE WS-RULE-FLAT-FEE(WS-RULE-SUB)                      FC1970
019700                             TO WS-MATCHED-FLAT-FEE.              FC1980
019800 210-EXIT.                                                       FC1990
019900     EXIT.                                                       FC2000
020000                                                                 FC2010
020100 300-COMPUTE-FEE-AMOUNT.                                         FC2020
020200*    FEE = AMOUNT * RATE, PLUS ANY FLAT ADD-ON, ROUNDED TO THE   FC2030
020300*    NEAREST CENT.  NO BAND MATCHED -- AS WHEN THE DAY COUNT     FC2040
020400*    FALLS OUTSIDE EVERY BAND FOR ITS AMOUNT -- MEANS NO FEE.    FC2050
020500     MOVE "300-COMPUTE-FEE-AMOUNT" TO PARA-NAME.                 FC2060
020600     IF RULE-FOUND                                               FC2070
020700         COMPUTE WS-FEE-WORK ROUNDED =                           FC2080
020800             (MT-FC-AMOUNT * WS-MATCHED-RATE)                    FC2090
020900                 + WS-MATCHED-FLAT-FEE                           FC2100
021000     ELSE                                                        FC2110
021100         MOVE ZERO TO WS-FEE-WORK.                                FC2120
021200     MOVE WS-FEE-WORK TO MT-FC-FEE-AMOUNT.                       FC2130
021300 300-EXIT.                                                       FC2140
021400     EXIT.                                                       FC2150
021500                                                                 FC2160
021600 900-RETURN-RTN.                                                 FC2170
021700     MOVE "900-RETURN-RTN"       TO PARA-NAME.                   FC2180
021800     GOBACK.                                                     FC2190
