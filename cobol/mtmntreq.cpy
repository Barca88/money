000100****************************************************************MT2010
000200*                                                               *MT2020
000300*   COPY MEMBER:  MTMNTREQ                                      *MT2030
000400*                                                               *MT2040
000500*   DESCRIPTIVE NAME = TRANSFER MAINTENANCE TRANSACTION RECORD   *MT2050
000600*                                                                *MT2060
000700*   DRIVES MTMAINT.  ONE RECORD = ONE CHANGE OR DELETE AGAINST   *MT2070
000800*   AN EXISTING MASTER RECORD, KEYED BY MT-MNT-TRANSACTION-ID.   *MT2080
000900*   UNLIKE THE CREATE-SIDE REQUEST (MTTRAREQ) THIS FEED MUST     *MT2090
001000*   CARRY THE TRANSACTION-ID BECAUSE THE MASTER IS LOOKED UP     *MT2100
001100*   BY KEY, NOT APPENDED.                                        *MT2110
001200*                                                                *MT2120
001300*   MT-MNT-FUNCTION VALID VALUES --                              *MT2130
001400*       'C'  CHANGE -- REPLACE ORIGIN/DESTINATION/SCHEDULE/      *MT2140
001500*            AMOUNT ON THE EXISTING MASTER AND RECOMPUTE FEE.    *MT2150
001600*       'D'  DELETE -- REMOVE THE MASTER RECORD.  THE FIELDS     *MT2160
001700*            BELOW MT-MNT-TRANSACTION-ID ARE IGNORED ON DELETE.  *MT2170
001800*                                                                *MT2180
001900*   MAINTENANCE HISTORY                                          *MT2190
002000*   ----------------------------------------------------------   *MT2200
002100*   1987-09-14  RJK  REQ 43918   ORIGINAL MEMBER                  *MT2210
002130*   1999-01-08  HQT  REQ 68821   Y2K REVIEW -- SCHEDULE DATE IS  *MT2130
002160*                               ALREADY CCYY-BASED.              *MT2160
002190*   2013-07-02  LDM  REQ 91147   ADDED MT-MNT-SCHED-DATE-R        *MT2170
002195*                               REDEFINES FOR MTDATEDF.           *MT2180
002200****************************************************************MT2220
002300                                                                 MT2230
002400 01  MT-MAINT-REQUEST-REC.                                       MT2240
002500     05  MT-MNT-FUNCTION             PIC X(01).                  MT2250
002600         88  MT-MNT-IS-CHANGE        VALUE 'C'.                  MT2260
002700         88  MT-MNT-IS-DELETE        VALUE 'D'.                  MT2270
002800     05  MT-MNT-TRANSACTION-ID       PIC 9(09).                  MT2280
002900     05  MT-MNT-ACCOUNT-ORIGIN       PIC X(10).                  MT2300
003000     05  MT-MNT-ACCOUNT-DESTINATION  PIC X(10).                  MT2310
003100     05  MT-MNT-SCHEDULE-DATE        PIC 9(08).                  MT2320
003200     05  MT-MNT-SCHED-DATE-R REDEFINES                           MT2330
003300         MT-MNT-SCHEDULE-DATE.                                   MT2340
003400         10  MT-MNT-SCHED-CCYY       PIC 9(04).                  MT2350
003500         10  MT-MNT-SCHED-MM         PIC 9(02).                  MT2360
003600         10  MT-MNT-SCHED-DD         PIC 9(02).                  MT2370
003700     05  MT-MNT-AMOUNT               PIC S9(09)V99.              MT2380
