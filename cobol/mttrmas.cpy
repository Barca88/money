000100****************************************************************MT1010
000200*                                                               *MT1020
000300*   COPY MEMBER:  MTTRMAS                                       *MT1030
000400*                                                               *MT1040
000500*   DESCRIPTIVE NAME = SCHEDULED TRANSFER MASTER RECORD          *MT1050
000600*                                                                *MT1060
000700*   ONE STORED, PRICED SCHEDULED TRANSFER.  KEYED BY             *MT1070
000800*   MT-TRANSACTION-ID, WHICH IS ASSIGNED BY MTBATCH WHEN THE     *MT1080
000900*   TRANSFER IS FIRST FILED AND NEVER CHANGES THEREAFTER.        *MT1090
001000*   MT-CREATION-DATE IS THE RUN DATE THE TRANSFER WAS FILED ON   *MT1100
001100*   AND IS NEVER ACCEPTED FROM AN INCOMING RECORD -- IT IS SET   *MT1110
001200*   BY MTBATCH ALONE.                                            *MT1120
001300*                                                                *MT1130
001400*   THE TWO DATE FIELDS CARRY A REDEFINES BREAKING OUT           *MT1140
001500*   CC/YY/MM/DD SO THE DAY-DIFFERENCE SUBROUTINE (MTDATEDF)      *MT1150
001600*   CAN WORK WITH THE PIECES DIRECTLY RATHER THAN RE-EDITING     *MT1160
001700*   THE 8-DIGIT FIELD EVERY TIME IT IS CALLED.                   *MT1170
001800*                                                                *MT1180
001900*   MAINTENANCE HISTORY                                          *MT1190
002000*   ----------------------------------------------------------   *MT1200
002100*   1986-04-21  RJK  REQ 41402   ORIGINAL MEMBER                  *MT1210
002150*   1991-06-14  DWS  REQ 52215   ADDED MT-FEE TO CARRY THE        *MT1215
002170*                               CALCULATED FEE ON THE MASTER.    *MT1217
002200*   1999-01-08  HQT  REQ 68821   Y2K REVIEW -- FIELDS ALREADY    *MT1220
002250*                               CCYY-BASED, NO WINDOWING NEEDED. *MT1225
002300*   2013-07-02  LDM  REQ 91147   ADDED CC/YY/MM/DD REDEFINES ON  *MT1240
002500*                               BOTH DATE FIELDS.                *MT1250
002600*   2015-02-18  LDM  REQ 94402   WIDENED RESERVE FILLER FOR      *MT1260
002700*                               FUTURE INDICATOR BYTES.          *MT1270
002800****************************************************************MT1280
002900                                                                 MT1290
003000 01  MT-TRANSFER-MASTER-REC.                                     MT1300
003100     05  MT-TRANSACTION-ID           PIC 9(09).                  MT1310
003200     05  MT-ACCOUNT-ORIGIN           PIC X(10).                  MT1320
003300     05  MT-ACCOUNT-DESTINATION      PIC X(10).                  MT1330
003400     05  MT-CREATION-DATE            PIC 9(08).                  MT1340
003500     05  MT-CREATION-DATE-R REDEFINES                            MT1350
003600         MT-CREATION-DATE.                                       MT1360
003700         10  MT-CREATE-CCYY          PIC 9(04).                  MT1370
003800         10  MT-CREATE-MM            PIC 9(02).                  MT1380
003900         10  MT-CREATE-DD            PIC 9(02).                  MT1390
004000     05  MT-SCHEDULE-DATE            PIC 9(08).                  MT1400
004100     05  MT-SCHEDULE-DATE-R REDEFINES                            MT1410
004200         MT-SCHEDULE-DATE.                                       MT1420
004300         10  MT-SCHED-CCYY           PIC 9(04).                  MT1430
004400         10  MT-SCHED-MM             PIC 9(02).                  MT1440
004500         10  MT-SCHED-DD             PIC 9(02).                  MT1450
004600     05  MT-AMOUNT                   PIC S9(09)V99.              MT1460
004700     05  MT-FEE                      PIC S9(09)V99.              MT1470
004800     05  FILLER                      PIC X(05).                  MT1480
