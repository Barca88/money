000100****************************************************************MM0010
000200*                                                               *MM0020
000300*   PROGRAM:  MTMAINT                                          *MM0030
000400*                                                               *MM0040
000500*   APPLIES CHANGE AND DELETE MAINTENANCE AGAINST THE SCHEDULED *MM0050
000600*   TRANSFER MASTER BUILT BY MTBATCH.  EACH INCOMING            *MM0070
000700*   MAINTENANCE RECORD CARRIES THE TRANSACTION-ID OF AN         *MM0080
000800*   EXISTING MASTER RECORD AND A FUNCTION CODE OF 'C' (CHANGE)  *MM0090
000900*   OR 'D' (DELETE).  A CHANGE REPLACES THE ORIGIN, DESTINATION,*MM0100
001000*   SCHEDULE DATE AND AMOUNT AND RE-PRICES THE FEE THROUGH THE  *MM0110
001100*   SAME MTFEECLC/MTDATEDF ROUTINES MTBATCH USES.  A DELETE     *MM0120
001200*   REMOVES THE MASTER RECORD OUTRIGHT.  A MAINTENANCE RECORD   *MM0130
001300*   THAT NAMES A TRANSACTION-ID NOT ON THE MASTER IS A          *MM0140
001400*   BUSINESS ERROR, NOT AN ABEND -- IT IS COUNTED AND REPORTED  *MM0150
001500*   AND THE RUN CONTINUES.                                      *MM0160
001600*                                                               *MM0170
001700*   THE MASTER IS OPENED I-O, ORGANIZATION INDEXED, ACCESS      *MM0180
001800*   DYNAMIC, SO EACH MAINTENANCE RECORD CAN BE APPLIED BY A     *MM0190
001900*   DIRECT KEYED READ RATHER THAN A SEQUENTIAL MATCH PASS.      *MM0200
002000*                                                               *MM0210
002100****************************************************************MM0220
002200*                                                               *MM0230
002300*   CHANGE LOG                                                  *MM0240
002400*   ----------------------------------------------------------  *MM0250
002500*   1987-09-14  RJK  REQ 43918   ORIGINAL PROGRAM.               *MM0260
002600*   1991-06-14  DWS  REQ 52215   ADDED THE RE-PRICE STEP ON A    *MM0270
002700*                               CHANGE -- WE WERE REWRITING THE *MM0280
002800*                               MASTER WITH THE OLD FEE STILL   *MM0290
002900*                               ON IT.                          *MM0300
003000*   1994-02-09  DWS  REQ 55871   DELETES NOW REPORTED ON THE     *MM0310
003100*                               DETAIL LINE BEFORE THE RECORD   *MM0320
003200*                               LEAVES THE MASTER, SO THE RUN   *MM0330
003300*                               REPORT SHOWS WHAT WAS REMOVED.  *MM0340
003400*   1999-01-08  HQT  REQ 68821   Y2K REVIEW -- MASTER DATE       *MM0350
003500*                               FIELDS AND THE INCOMING         *MM0360
003600*                               SCHEDULE DATE ARE ALREADY        *MM0370
003700*                               CCYY-BASED, NO WINDOWING         *MM0380
003800*                               NEEDED ON THE MAINTENANCE SIDE.  *MM0390
003900*                               RUN-DATE DERIVATION FOR THE      *MM0400
004000*                               REPORT HEADER STILL WINDOWS THE  *MM0410
004100*                               2-DIGIT YEAR FROM ACCEPT FROM    *MM0420
004200*                               DATE.                            *MM0430
004300*   2013-07-02  LDM  REQ 91147   RECAST FROM WRKSFINL'S SECTION- *MM0440
004400*                               PER-VERB STYLE INTO NUMBERED     *MM0450
004500*                               PARAGRAPHS WITH PERFORM ... THRU *MM0460
004600*                               ... EXIT, TO MATCH MTBATCH AND   *MM0470
004700*                               THE REST OF THE APPLICATION.     *MM0480
004800*                               ALSO SPLIT THE DAY-DIFFERENCE    *MM0490
004900*                               ARITHMETIC OUT TO MTDATEDF SO    *MM0500
005000*                               BOTH PROGRAMS SHARE ONE COPY.    *MM0510
005100****************************************************************MM0520
005200                                                                 MM0530
005300 IDENTIFICATION DIVISION.                                        MM0540
005400 PROGRAM-ID.      MTMAINT.                                       MM0550
005500 AUTHOR.          R. J. KOWALSKI.                                MM0560
005600 INSTALLATION.    DATA PROCESSING CENTER.                        MM0570
005700 DATE-WRITTEN.    09/14/87.                                      MM0580
005800 DATE-COMPILED.                                                  MM0590
005900 SECURITY.        NON-CONFIDENTIAL.                              MM0600
006000                                                                 MM0610
006100 ENVIRONMENT DIVISION.                                           MM0620
006200 CONFIGURATION SECTION.                                          MM0630
006300 SOURCE-COMPUTER. IBM-390.                                       MM0640
006400 OBJECT-COMPUTER. IBM-390.                                       MM0650
006500 SPECIAL-NAMES.                                                  MM0660
006600     C01 IS TOP-OF-FORM.                                         MM0670
006700                                                                 MM0680
006800 INPUT-OUTPUT SECTION.                                           MM0690
006900 FILE-CONTROL.                                                   MM0700
007000                                                                 MM0710
007100     SELECT MAINT-REQUEST-FILE       ASSIGN TO MNTREQ            MM0720
007200            FILE STATUS  IS  WS-MNTREQ-STATUS.                   MM0730
007300                                                                 MM0740
007400     SELECT TRANSACTION-MASTER-FILE  ASSIGN TO TRANMAST          MM0750
007500            ORGANIZATION IS INDEXED                              MM0760
007600            ACCESS MODE  IS DYNAMIC                              MM0770
007700            RECORD KEY   IS MT-TRANSACTION-ID                    MM0780
007800            FILE STATUS  IS  WS-TRANMAST-STATUS.                 MM0790
007900                                                                 MM0800
008000     SELECT RUN-REPORT-FILE          ASSIGN TO RUNRPT            MM0810
008100            FILE STATUS  IS  WS-REPORT-STATUS.                   MM0820
008200                                                                 MM0830
008300****************************************************************MM0840
008400 DATA DIVISION.                                                  MM0850
008500 FILE SECTION.                                                   MM0860
008600                                                                 MM0870
008700 FD  MAINT-REQUEST-FILE                                          MM0880
008800     RECORDING MODE IS F.                                        MM0890
008900 COPY MTMNTREQ.                                                  MM0900
009000                                                                 MM0910
009100 FD  TRANSACTION-MASTER-FILE                                     MM0920
009200     RECORDING MODE IS F.                                        MM0930
009300 COPY MTTRMAS.                                                   MM0940
009400                                                                 MM0950
009500 FD  RUN-REPORT-FILE                                             MM0960
009600     RECORDING MODE IS F.                                        MM0970
009700 01  RPT-REPORT-RECORD                  PIC X(132).              MM0980
009800                                                                 MM0990
009900****************************************************************MM1000
010000 WORKING-STORAGE SECTION.                                        MM1010
010100****************************************************************MM1020
010200                                                                 MM1030
010300 01  WS-SYSTEM-DATE-FIELDS.                                      MM1040
010400     05  WS-SYSTEM-DATE.                                         MM1050
010500         10  WS-SYS-YY               PIC 9(02).                  MM1060
010600         10  WS-SYS-MM               PIC 9(02).                  MM1070
010700         10  WS-SYS-DD               PIC 9(02).                  MM1080
010800     05  FILLER                       PIC X(08) VALUE SPACES.    MM1090
010900                                                                 MM1100
011000 01  WS-RUN-DATE-FIELDS.                                         MM1110
011100     05  WS-RUN-CCYY                  PIC 9(04) VALUE 0.         MM1120
011150     05  WS-RUN-CCYY-X REDEFINES WS-RUN-CCYY PIC X(04).          MM1125
011200     05  WS-RUN-MM                    PIC 9(02) VALUE 0.         MM1130
011300     05  WS-RUN-DD                    PIC 9(02) VALUE 0.         MM1140
011400     05  FILLER                       PIC X(08) VALUE SPACES.    MM1150
011500                                                                 MM1160
011600 01  WS-FILE-STATUS-CODES.                                       MM1170
011700     05  WS-MNTREQ-STATUS             PIC X(02) VALUE SPACES.    MM1180
011800     05  WS-TRANMAST-STATUS           PIC X(02) VALUE SPACES.    MM1190
011900     05  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.    MM1200
012000     05  FILLER                       PIC X(08) VALUE SPACES.    MM1210
012100                                                                 MM1220
012200 01  WS-SWITCHES.                                                MM1230
012300     05  WS-MNTREQ-EOF                PIC X(01) VALUE 'N'.       MM1240
012400     05  WS-MASTER-FOUND-SW           PIC X(01) VALUE 'N'.       MM1250
012500         88  WS-MASTER-FOUND                    VALUE 'Y'.       MM1260
012600     05  FILLER                       PIC X(08) VALUE SPACES.    MM1270
012700                                                                 MM1280
012800 01  WS-MISC-FIELDS.                                             MM1290
012900     05  PARA-NAME                    PIC X(24) VALUE SPACES.    MM1300
013000     05  WS-REJECT-REASON             PIC X(40) VALUE SPACES.    MM1310
013100     05  WS-REJ-TRAN-ID-EDIT          PIC Z(08)9.                MM1320
013200     05  WS-DAYS-BETWEEN              PIC S9(05) COMP-3 VALUE 0. MM1330
013300     05  WS-FEE-AMOUNT                PIC S9(09)V99 VALUE 0.     MM1340
013400     05  WS-DATEDF-RETURN-CODE        PIC S9(04) COMP VALUE 0.   MM1350
013500     05  WS-FEECLC-RETURN-CODE        PIC S9(04) COMP VALUE 0.   MM1360
013600     05  FILLER                       PIC X(08) VALUE SPACES.    MM1370
013700                                                                 MM1380
013800 01  WS-RUN-TOTALS.                                              MM1390
013900     05  WS-REQUESTS-READ             PIC S9(09) COMP-3 VALUE 0. MM1400
013950     05  WS-REQUESTS-READ-X REDEFINES WS-REQUESTS-READ           MM1405
013970                                  PIC X(05).                     MM1407
014000     05  WS-CHANGED-COUNT             PIC S9(09) COMP-3 VALUE 0. MM1410
014100     05  WS-DELETED-COUNT             PIC S9(09) COMP-3 VALUE 0. MM1420
014200     05  WS-DELETED-COUNT-X REDEFINES WS-DELETED-COUNT           MM1430
014300                                  PIC X(05).                     MM1440
014400     05  WS-REJECTED-COUNT            PIC S9(09) COMP-3 VALUE 0. MM1450
014500     05  FILLER                       PIC X(08) VALUE SPACES.    MM1460
014600                                                                 MM1470
014700*        *******************                                     MM1480
014800*            report lines                                        MM1490
014900*        *******************                                     MM1500
015000 COPY MTRPTLIN.                                                  MM1510
015100                                                                 MM1520
015200****************************************************************MM1530
015300 PROCEDURE DIVISION.                                             MM1540
015400****************************************************************MM1550
015500                                                                 MM1560
015600 000-MAIN.                                                       MM1570
015700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       MM1580
015800     PERFORM 150-DERIVE-RUN-DATE THRU 150-EXIT.                  MM1900
015900     PERFORM 800-INIT-REPORT THRU 800-EXIT.                      MM1910
016000     PERFORM 710-READ-REQUEST-FILE THRU 710-EXIT.                MM1920
016100     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                   MM1930
016200             UNTIL WS-MNTREQ-EOF = 'Y'.                          MM1940
016300     PERFORM 850-REPORT-RUN-TOTALS THRU 850-EXIT.                MM1950
016400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      MM1960
016500     GOBACK.                                                     MM1970
016600                                                                 MM1980
016700 100-PROCESS-REQUEST.                                            MM1990
016800     ADD 1 TO WS-REQUESTS-READ.                                  MM2000
016900     PERFORM 730-READ-MASTER-FILE THRU 730-EXIT.                 MM2010
017000     IF WS-MASTER-FOUND                                          MM2020
017100         EVALUATE TRUE                                           MM2030
017200             WHEN MT-MNT-IS-CHANGE                               MM2040
017300                 PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT   MM2050
017400             WHEN MT-MNT-IS-DELETE                               MM2060
017500                 PERFORM 220-PROCESS-DELETE-TRAN THRU 220-EXIT   MM2070
017600             WHEN OTHER                                          MM2080
017700                 MOVE 'INVALID MAINTENANCE FUNCTION CODE'        MM2090
017800                              TO WS-REJECT-REASON                MM2100
017900                 PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT       MM2110
018000         END-EVALUATE                                            MM2120
018100     ELSE                                                        MM2130
018200         MOVE 'TRANSACTION NOT FOUND' TO WS-REJECT-REASON        MM2140
018300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT               MM2150
018400     END-IF.                                                     MM2160
018500     PERFORM 710-READ-REQUEST-FILE THRU 710-EXIT.                MM2170
018600 100-EXIT.                                                       MM2180
018700     EXIT.                                                       MM2190
018800                                                                 MM2200
018900 150-DERIVE-RUN-DATE.                                            MM2210
019000*    RUN DATE FOR THE REPORT HEADER ONLY -- THE MASTER'S OWN     MM2220
019100*    CREATION-DATE IS NEVER TOUCHED BY A MAINTENANCE RUN.        MM2230
019200*    SAME CENTURY-WINDOW RULE AS MTBATCH (REQ 68821).            MM2240
019300     MOVE "150-DERIVE-RUN-DATE" TO PARA-NAME.                    MM2250
019400     ACCEPT WS-SYSTEM-DATE FROM DATE.                            MM2260
019500     IF WS-SYS-YY < 50                                           MM2270
019600         COMPUTE WS-RUN-CCYY = 2000 + WS-SYS-YY                  MM2280
019700     ELSE                                                        MM2290
019800         COMPUTE WS-RUN-CCYY = 1900 + WS-SYS-YY                  MM2300
019900     END-IF.                                                     MM2310
020000     MOVE WS-SYS-MM TO WS-RUN-MM.                                MM2320
020100     MOVE WS-SYS-DD TO WS-RUN-DD.                                MM2330
020200 150-EXIT.                                                       MM2340
020300     EXIT.                                                       MM2350
020400                                                                 MM2360
020500 200-PROCESS-UPDATE-TRAN.                                        MM2370
020600     MOVE MT-MNT-ACCOUNT-ORIGIN      TO MT-ACCOUNT-ORIGIN.       MM2380
020700     MOVE MT-MNT-ACCOUNT-DESTINATION TO MT-ACCOUNT-DESTINATION.  MM2390
020800     MOVE MT-MNT-SCHEDULE-DATE       TO MT-SCHEDULE-DATE.        MM2400
020900     MOVE MT-MNT-AMOUNT              TO MT-AMOUNT.               MM2410
021000     CALL 'MTDATEDF' USING MT-CREATE-CCYY, MT-CREATE-MM,         MM2420
021100                           MT-CREATE-DD,   MT-SCHED-CCYY,        MM2430
021200                           MT-SCHED-MM,    MT-SCHED-DD,          MM2440
021300                           WS-DAYS-BETWEEN, WS-DATEDF-RETURN-CODE.MM2450
021400     CALL 'MTFEECLC'  USING MT-AMOUNT, WS-DAYS-BETWEEN,          MM2460
021500                            WS-FEE-AMOUNT,                       MM2470
021600                            WS-FEECLC-RETURN-CODE.               MM2480
021700     MOVE WS-FEE-AMOUNT TO MT-FEE.                               MM2490
021800     REWRITE MT-TRANSFER-MASTER-REC                              MM2500
021900         INVALID KEY                                             MM2510
022000             DISPLAY 'REWRITE INVALID KEY ON TRANSACTION MASTER' MM2520
022100             MOVE 16 TO RETURN-CODE.                             MM2530
022200     IF WS-TRANMAST-STATUS NOT = '00'                            MM2540
022300         DISPLAY 'ERROR REWRITING TRANSACTION MASTER FILE. RC:'  MM2550
022400                 WS-TRANMAST-STATUS                              MM2560
022500         MOVE 16 TO RETURN-CODE                                  MM2570
022600     ELSE                                                        MM2580
022700         ADD 1 TO WS-CHANGED-COUNT                               MM2590
022800         PERFORM 830-REPORT-TRAN-DETAIL THRU 830-EXIT            MM2600
022900     END-IF.                                                     MM2610
023000 200-EXIT.                                                       MM2620
023100     EXIT.                                                       MM2630
023200                                                                 MM2640
023300 220-PROCESS-DELETE-TRAN.                                        MM2650
023400     DELETE TRANSACTION-MASTER-FILE                              MM2660
023500         INVALID KEY                                             MM2670
023600             DISPLAY 'DELETE INVALID KEY ON TRANSACTION MASTER'  MM2680
023700             MOVE 16 TO RETURN-CODE.                             MM2690
023800     IF WS-TRANMAST-STATUS NOT = '00'                            MM2700
023900         DISPLAY 'ERROR DELETING TRANSACTION MASTER RECORD. RC:' MM2710
024000                 WS-TRANMAST-STATUS                              MM2720
024100         MOVE 16 TO RETURN-CODE                                  MM2730
024200     ELSE                                                        MM2740
024300         ADD 1 TO WS-DELETED-COUNT                               MM2750
024400         PERFORM 830-REPORT-TRAN-DETAIL THRU 830-EXIT            MM2760
024500     END-IF.                                                     MM2770
024600 220-EXIT.                                                       MM2780
024700     EXIT.                                                       MM2790
024800                                                                 MM2800
024900 299-REPORT-BAD-TRAN.                                            MM2810
025000     ADD 1 TO WS-REJECTED-COUNT.                                 MM2820
025100     MOVE SPACES TO RPT-REJECT-LINE.                             MM2830
025200     MOVE WS-REJECT-REASON TO RPT-REJ-MESSAGE.                   MM2840
025300     MOVE MT-MNT-TRANSACTION-ID TO WS-REJ-TRAN-ID-EDIT.          MM2850
025400     MOVE WS-REJ-TRAN-ID-EDIT TO RPT-REJ-DETAIL(1:9).            MM2860
025500     WRITE RPT-REPORT-RECORD FROM RPT-REJECT-LINE.               MM2870
025600 299-EXIT.                                                       MM2880
025700     EXIT.                                                       MM2890
025800                                                                 MM2900
025900 700-OPEN-FILES.                                                 MM2910
026000     OPEN INPUT  MAINT-REQUEST-FILE                              MM2920
026100          I-O    TRANSACTION-MASTER-FILE                         MM2930
026200          OUTPUT RUN-REPORT-FILE.                                MM2940
026300     IF WS-MNTREQ-STATUS NOT = '00'                              MM2950
026400         DISPLAY 'ERROR OPENING MAINT REQUEST FILE. RC:'         MM2960
026500                 WS-MNTREQ-STATUS                                MM2970
026600         MOVE 16 TO RETURN-CODE                                  MM2980
026700         MOVE 'Y' TO WS-MNTREQ-EOF                               MM2990
026800     END-IF.                                                     MM3000
026900     IF WS-TRANMAST-STATUS NOT = '00'                            MM3010
027000         DISPLAY 'ERROR OPENING TRANSACTION MASTER FILE. RC:'    MM3020
027100                 WS-TRANMAST-STATUS                              MM3030
027200         MOVE 16 TO RETURN-CODE                                  MM3040
027300         MOVE 'Y' TO WS-MNTREQ-EOF                               MM3050
027400     END-IF.                                                     MM3060
027500     IF WS-REPORT-STATUS NOT = '00'                              MM3070
027600         DISPLAY 'ERROR OPENING RUN REPORT FILE. RC:'            MM3080
027700                 WS-REPORT-STATUS                                MM3090
027800         MOVE 16 TO RETURN-CODE                                  MM3100
027900     END-IF.                                                     MM3110
028000 700-EXIT.                                                       MM3120
028100     EXIT.                                                       MM3130
028200                                                                 MM3140
028300 710-READ-REQUEST-FILE.                                          MM3150
028400     READ MAINT-REQUEST-FILE                                     MM3160
028500       AT END MOVE 'Y' TO WS-MNTREQ-EOF.                         MM3170
028600     EVALUATE WS-MNTREQ-STATUS                                   MM3180
028700        WHEN '00'                                                MM3190
028800             CONTINUE                                            MM3200
028900        WHEN '10'                                                MM3210
029000             MOVE 'Y' TO WS-MNTREQ-EOF                           MM3220
029100        WHEN OTHER                                               MM3230
029200            DISPLAY 'ERROR ON MAINT REQUEST FILE READ. RC:'      MM3240
029300                        WS-MNTREQ-STATUS                         MM3250
029400            MOVE 'Y' TO WS-MNTREQ-EOF                            MM3260
029500     END-EVALUATE.                                               MM3270
029600 710-EXIT.                                                       MM3280
029700     EXIT.                                                       MM3290
029800                                                                 MM3300
029900 730-READ-MASTER-FILE.                                           MM3310
030000     MOVE MT-MNT-TRANSACTION-ID TO MT-TRANSACTION-ID.            MM3320
030100     MOVE 'Y' TO WS-MASTER-FOUND-SW.                             MM3330
030200     READ TRANSACTION-MASTER-FILE                                MM3340
030300         INVALID KEY                                             MM3350
030400             MOVE 'N' TO WS-MASTER-FOUND-SW.                     MM3360
030500     IF WS-TRANMAST-STATUS NOT = '00'                            MM3370
030600        AND WS-TRANMAST-STATUS NOT = '23'                        MM3380
030700         DISPLAY 'ERROR READING TRANSACTION MASTER FILE. RC:'    MM3390
030800                 WS-TRANMAST-STATUS                              MM3400
030900         MOVE 16 TO RETURN-CODE                                  MM3410
031000         MOVE 'N' TO WS-MASTER-FOUND-SW                          MM3420
031100     END-IF.                                                     MM3430
031200 730-EXIT.                                                       MM3440
031300     EXIT.                                                       MM3450
031400                                                                 MM3460
031500 790-CLOSE-FILES.                                                MM3470
031600     CLOSE MAINT-REQUEST-FILE                                    MM3480
031700           TRANSACTION-MASTER-FILE                               MM3490
031800           RUN-REPORT-FILE.                                      MM3500
031900 790-EXIT.                                                       MM3510
032000     EXIT.                                                       MM3520
032100                                                                 MM3530
032200 800-INIT-REPORT.                                                MM3540
032300     MOVE WS-RUN-MM   TO RPT-HDR-MM.                             MM3550
032400     MOVE WS-RUN-DD   TO RPT-HDR-DD.                             MM3560
032500     MOVE WS-RUN-CCYY TO RPT-HDR-CCYY.                           MM3570
032600     WRITE RPT-REPORT-RECORD FROM RPT-HEADER-LINE AFTER PAGE.    MM3580
032700     WRITE RPT-REPORT-RECORD FROM RPT-COLUMN-HDR1 AFTER 2.       MM3590
032800 800-EXIT.                                                       MM3600
032900     EXIT.                                                       MM3610
033000                                                                 MM3620
033100 830-REPORT-TRAN-DETAIL.                                         MM3630
033200     MOVE MT-TRANSACTION-ID    TO RPT-DTL-TRANSACTION-ID.        MM3640
033300     MOVE MT-ACCOUNT-ORIGIN    TO RPT-DTL-ACCOUNT-ORIGIN.        MM3650
033400     MOVE MT-ACCOUNT-DESTINATION                                 MM3660
033500                               TO RPT-DTL-ACCOUNT-DEST.          MM3670
033600     MOVE MT-SCHED-MM          TO RPT-DTL-SCHED-MM.              MM3680
033700     MOVE MT-SCHED-DD          TO RPT-DTL-SCHED-DD.              MM3690
033800     MOVE MT-SCHED-CCYY        TO RPT-DTL-SCHED-CCYY.            MM3700
033900     MOVE MT-AMOUNT            TO RPT-DTL-AMOUNT.                MM3710
034000     MOVE MT-FEE               TO RPT-DTL-FEE.                   MM3720
034100     WRITE RPT-REPORT-RECORD FROM RPT-TRAN-DETAIL-LINE.          MM3730
034200 830-EXIT.                                                       MM3740
034300     EXIT.                                                       MM3750
034400                                                                 MM3760
034500 850-REPORT-RUN-TOTALS.                                          MM3770
034600*    RPT-TOTAL-LINE IS SHARED WITH MTBATCH -- ON A MAINTENANCE   MM3780
034700*    RUN RPT-TOT-COUNT CARRIES CHANGES PLUS DELETES APPLIED,     MM3790
034800*    AND THE AMOUNT/FEE COLUMNS ARE NOT MEANINGFUL SO THEY ARE   MM3800
034900*    LEFT ZERO.                                                  MM3810
035000     COMPUTE RPT-TOT-COUNT = WS-CHANGED-COUNT + WS-DELETED-COUNT.MM3820
035100     MOVE ZERO TO RPT-TOT-AMOUNT.                                MM3830
035200     MOVE ZERO TO RPT-TOT-FEE.                                   MM3840
035300     WRITE RPT-REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.        MM3850
035400     IF WS-REJECTED-COUNT > ZERO                                 MM3860
035500         MOVE WS-REJECTED-COUNT TO RPT-REJ-COUNT                 MM3870
035600         WRITE RPT-REPORT-RECORD FROM RPT-REJECT-COUNT-LINE      MM3880
035700     END-IF.                                                     MM3890
035800 850-EXIT.                                                       MM3900
035900     EXIT.                                                       MM3910
