000100****************************************************************MT3010
000200*                                                               *MT3020
000300*   COPY MEMBER:  MTRPTLIN                                      *MT3030
000400*                                                               *MT3040
000500*   DESCRIPTIVE NAME = MONEY TRANSFER RUN-REPORT LINE LAYOUTS    *MT3050
000600*                                                                *MT3060
000700*   COMMON 132-COLUMN REPORT LINES SHARED BY MTBATCH AND         *MT3070
000800*   MTMAINT SO THE TWO RUN REPORTS LOOK ALIKE.                   *MT3080
000900*                                                                *MT3090
001000*   MAINTENANCE HISTORY                                          *MT3100
001100*   ----------------------------------------------------------   *MT3110
001200*   1986-04-21  RJK  REQ 41402   ORIGINAL MEMBER                  *MT3120
001250*   1999-01-08  HQT  REQ 68821   Y2K REVIEW -- HEADER LINE DATE  *MT3125
001270*                               FIELDS ALREADY CCYY-BASED.       *MT3127
001300*   2009-09-30  HQT  REQ 89960   ADDED FEE COLUMN TO DETAIL LINE *MT3130
001400*   2013-07-02  LDM  REQ 91147   ADDED RPT-REJECT-LINE           *MT3140
001500****************************************************************MT3150
001600                                                                 MT3160
001700 01  RPT-HEADER-LINE.                                            MT3170
001800     05  FILLER                  PIC X(30)                       MT3180
001900             VALUE 'MONEY TRANSFER RUN REPORT  '.                MT3190
002000     05  FILLER                  PIC X(08) VALUE 'RUN DATE'.     MT3200
002100     05  RPT-HDR-MM              PIC 99.                         MT3210
002200     05  FILLER                  PIC X(01) VALUE '/'.            MT3220
002300     05  RPT-HDR-DD              PIC 99.                         MT3230
002400     05  FILLER                  PIC X(01) VALUE '/'.            MT3240
002500     05  RPT-HDR-CCYY            PIC 9(04).                      MT3250
002600     05  FILLER                  PIC X(76) VALUE SPACES.         MT3260
002700                                                                 MT3270
002800 01  RPT-COLUMN-HDR1.                                            MT3280
002900     05  FILLER                  PIC X(14) VALUE 'TRANSACTION-ID'.MT3290
003000     05  FILLER                  PIC X(04) VALUE SPACES.         MT3300
003100     05  FILLER                  PIC X(10) VALUE 'ORIGIN'.       MT3310
003200     05  FILLER                  PIC X(04) VALUE SPACES.         MT3320
003300     05  FILLER                  PIC X(11) VALUE 'DESTINATION'. MT3330
003400     05  FILLER                  PIC X(03) VALUE SPACES.         MT3340
003500     05  FILLER                  PIC X(08) VALUE 'SCHEDULE'.     MT3350
003600     05  FILLER                  PIC X(06) VALUE SPACES.         MT3360
003700     05  FILLER                  PIC X(13) VALUE 'AMOUNT'.       MT3370
003800     05  FILLER                  PIC X(13) VALUE 'FEE'.          MT3390
003900     05  FILLER                  PIC X(29) VALUE SPACES.         MT3400
004000                                                                 MT3410
004100 01  RPT-TRAN-DETAIL-LINE.                                       MT3420
004200     05  RPT-DTL-TRANSACTION-ID  PIC Z(08)9.                     MT3430
004300     05  FILLER                  PIC X(05) VALUE SPACES.         MT3440
004400     05  RPT-DTL-ACCOUNT-ORIGIN  PIC X(10).                      MT3450
004500     05  FILLER                  PIC X(03) VALUE SPACES.         MT3460
004600     05  RPT-DTL-ACCOUNT-DEST    PIC X(10).                      MT3470
004700     05  FILLER                  PIC X(02) VALUE SPACES.         MT3480
004800     05  RPT-DTL-SCHED-MM        PIC 99.                         MT3490
004900     05  FILLER                  PIC X(01) VALUE '/'.            MT3500
005000     05  RPT-DTL-SCHED-DD        PIC 99.                         MT3510
005100     05  FILLER                  PIC X(01) VALUE '/'.            MT3520
005200     05  RPT-DTL-SCHED-CCYY      PIC 9(04).                      MT3530
005300     05  FILLER                  PIC X(02) VALUE SPACES.         MT3540
005400     05  RPT-DTL-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99.              MT3550
005500     05  FILLER                  PIC X(02) VALUE SPACES.         MT3560
005600     05  RPT-DTL-FEE             PIC ZZZ,ZZZ,ZZ9.99.              MT3570
005700     05  FILLER                  PIC X(19) VALUE SPACES.         MT3580
005800                                                                 MT3590
005900 01  RPT-REJECT-LINE.                                            MT4000
006000     05  FILLER                  PIC X(20)                       MT4010
006100             VALUE '  **  REJECTED  **  '.                       MT4020
006200     05  RPT-REJ-MESSAGE         PIC X(40) VALUE SPACES.         MT4030
006300     05  FILLER                  PIC X(02) VALUE SPACES.         MT4040
006400     05  RPT-REJ-DETAIL          PIC X(68) VALUE SPACES.         MT4050
006500     05  FILLER                  PIC X(02) VALUE SPACES.         MT4060
006600                                                                 MT4070
006700 01  RPT-TOTAL-LINE.                                             MT4080
006800     05  FILLER                  PIC X(23)                       MT4090
006900             VALUE 'TRANSACTIONS PROCESSED'.                     MT4100
007000     05  RPT-TOT-COUNT           PIC ZZZ,ZZ9.                    MT4110
007100     05  FILLER                  PIC X(04) VALUE SPACES.         MT4120
007200     05  FILLER                  PIC X(12) VALUE 'TOTAL AMOUNT'. MT4130
007300     05  RPT-TOT-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99.              MT4140
007400     05  FILLER                  PIC X(04) VALUE SPACES.         MT4150
007500     05  FILLER                  PIC X(10) VALUE 'TOTAL FEES'.   MT4160
007600     05  RPT-TOT-FEE             PIC ZZZ,ZZZ,ZZ9.99.              MT4170
007700     05  FILLER                  PIC X(15) VALUE SPACES.         MT4180
007800                                                                 MT4190
007900 01  RPT-REJECT-COUNT-LINE.                                      MT4200
008000     05  FILLER                  PIC X(23)                       MT4210
008100             VALUE 'REQUESTS REJECTED .... '.                    MT4220
008200     05  RPT-REJ-COUNT           PIC ZZZ,ZZ9.                    MT4230
008300     05  FILLER                  PIC X(96) VALUE SPACES.         MT4240
